000100*===============================================================*
000200* PROGRAMA  : CTLRPS01
000300* ANALISTA  : F8823461 RENATO ABREU
000400* DATA      : 07/03/1989
000500* SISTEMA   : CTL - CONTROLE DE ADMISSAO DE REQUISICOES DA API
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 41 - PROCLIB BATCH - COBOL II c/otimizacao p/produ
000800*             cao
000900* AMBIENTE  : BATCH
001000* OBJETIVO  : RELER EM BATCH O LOG NOTURNO DE REQUISICOES DA API
001100*             (CTLEVTIN), RESOLVER O SLA DE CADA TOKEN CONTRA A
001200*             TABELA CTLSLAIN, APLICAR O CONTROLE DE ADMISSAO
001300*             POR JANELA FIXA DE 1000 MS E GRAVAR A DECISAO
001400*             ALLOW/DENY (CTLDECOT) MAIS O RESUMO POR BALDE DE
001500*             CONTROLE (CTLSUMOT).
001600* OBSERVACAO: SUBSTITUI EM BATCH O SERVICO ONLINE DE SLA QUE NO
001700*             AMBIENTE CICS E RESOLVIDO DE FORMA ASSINCRONA; AQUI
001800*             A TABELA INTEIRA JA ESTA DISPONIVEL NO INICIO DO
001900*             JOB, ENTAO O BALDE *NO-SLA* SO OCORRE PARA TOKEN
002000*             REALMENTE DESCONHECIDO (VIDE VRS001).
002100*----------------------------------------------------------------
002200* VRS012 F7765213 18/09/2006 - CHAMADO 2006-0932: JANELA NAO
002300*                              PODE HERDAR SOBRA DA JANELA
002400*                              ANTERIOR - ZERA REMAINING SEMPRE
002500*                              QUE ABRE NOVA JANELA (REGRA 3)
002600* VRS011 F7765213 02/02/2006 - CHAMADO 2006-0115: EFETIVO-RPS DA
002700*                              JANELA EM CURSO NAO PODE SER
002800*                              ATUALIZADO SE O SLA MUDAR NO MEIO
002900*                              DA JANELA - SO NA PROXIMA JANELA
003000* VRS010 F6612390 23/07/2003 - AJUSTE DE WIDTH DO CAMPO DE TOKEN
003100*                              PARA X(36) - FORMATO UUID PADRAO
003200* VRS009 F6612390 11/03/2001 - INCLUSAO DO BALDE *NO-SLA* PARA
003300*                              TOKEN AUTENTICADO SEM CONTRATO,
003400*                              SEPARADO DO BALDE *UNAUTHORIZED*
003500* VRS008 F9102277 29/12/1999 - CHAMADO 1999-7741: REVISAO POS-Y2K
003600*                              - CONFERIDOS OS CAMPOS DE DATA DO
003700*                              CABECALHO DE EXECUCAO, SEM OUTRAS
003800*                              PENDENCIAS
003900* VRS007 F9102277 14/11/1998 - CHAMADO 1998-4471: AJUSTE Y2K NOS
004000*                              CAMPOS DE DATA/HORA DO CABECALHO
004100*                              DE EXECUCAO (WS-CABECALHO-EXECUCAO)
004200* VRS006 F9102277 30/06/1996 - INCLUSAO DA LINHA ** TOTAL ** AO
004300*                              FINAL DO RELATORIO CTLSUMOT
004400* VRS005 F4498821 19/10/1995 - CHAMADO 1995-2290: REMAINING-RPS
004500*                              PASSOU A PERMITIR VALOR NEGATIVO
004600*                              NO ARMAZENAMENTO (NAO FAZER ZERO)
004700* VRS004 F4498821 02/04/1993 - INCLUSAO DO GUEST-RPS PARAMETRIZA
004800*                              VEL PARA OS BALDES SEM SLA PROPRIO
004900* VRS003 F8823461 15/08/1991 - CHAMADO 1991-0587: PASSA A LER A
005000*                              TABELA DE SLA ORDENADA POR TOKEN
005100*                              PARA USO DE SEARCH ALL (PERFORMANC
005200*                              E DA CARGA EM LOTES GRANDES)
005300* VRS002 F8823461 22/05/1990 - CORRIGE JANELA QUE NAO FECHAVA
005400*                              QUANDO EVT-TIMESTAMP-MS CAIA
005500*                              EXATAMENTE EM WS-WIN-END-MS
005600* VRS001 F8823461 07/03/1989 - IMPLANTACAO
005700*===============================================================*
005800*
005900*************************
006000 IDENTIFICATION DIVISION.
006100*************************
006200 PROGRAM-ID. CTLRPS01.
006300 AUTHOR. RENATO ABREU.
006400 INSTALLATION. CENTRO DE INFORMATICA - NUCLEO BATCH CTL.
006500 DATE-WRITTEN. 07/03/1989.
006600 DATE-COMPILED.
006700 SECURITY. CONFIDENCIAL - USO INTERNO DO NUCLEO BATCH CTL.
006800*
006900***********************
007000 ENVIRONMENT  DIVISION.
007100***********************
007200*
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-3090.
007500 OBJECT-COMPUTER. IBM-3090.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS TOKEN-VALIDO IS 'A' THRU 'Z' '0' THRU '9' '-'
007900     UPSI-0 IS CTL-TRACE-SWITCH.
008000*
008100* CTL-TRACE-SWITCH LIGADO (UPSI-0 = 1 NO JCL) EMITE, PARA CADA
008200* EVENTO LIDO, O TOKEN QUEBRADO EM SEGMENTOS DE UUID NO SYSOUT -
008300* USADO SO EM DEPURACAO DE CARGA, NAO DEVE FICAR LIGADO EM
008400* PRODUCAO NORMAL (VIDE VRS007).
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT CTL-EVENT-FILE
008900         ASSIGN TO CTLEVTIN
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS WS-STATUS-EVT.
009300*
009400     SELECT CTL-SLA-FILE
009500         ASSIGN TO CTLSLAIN
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS WS-STATUS-SLA.
009900*
010000     SELECT CTL-DECISION-FILE
010100         ASSIGN TO CTLDECOT
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS WS-STATUS-DEC.
010500*
010600     SELECT CTL-SUMARIO-FILE
010700         ASSIGN TO CTLSUMOT
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS WS-STATUS-SUM.
011100*
011200****************
011300 DATA  DIVISION.
011400****************
011500*
011600 FILE SECTION.
011700*----------------------------------------------------------------*
011800* CTL-EVENT-FILE - log noturno de requisicoes, na ordem de
011900* chegada (arrival order) - sem SORT, sem chave.
012000*----------------------------------------------------------------*
012100 FD  CTL-EVENT-FILE
012200     RECORDING MODE IS F.
012300 01  FD-EVT-RECORD.
012400     05  FD-EVT-TIMESTAMP-MS          PIC S9(15).
012500     05  FD-EVT-TOKEN                 PIC X(36).
012600     05  FILLER                       PIC X(29).
012700*
012800*----------------------------------------------------------------*
012900* CTL-SLA-FILE - tabela de SLA (token -> usuario/RPS), carregada
013000* uma unica vez em 000100-CARREGA-TABELA-SLA.
013100*----------------------------------------------------------------*
013200 FD  CTL-SLA-FILE
013300     RECORDING MODE IS F.
013400 01  FD-SLA-RECORD.
013500     05  FD-SLA-TOKEN                 PIC X(36).
013600     05  FD-SLA-USER-NAME             PIC X(20).
013700     05  FD-SLA-RPS                   PIC 9(05).
013800     05  FILLER                       PIC X(19).
013900*
014000*----------------------------------------------------------------*
014100* CTL-DECISION-FILE - uma decisao ALLOW/DENY por evento lido, na
014200* mesma ordem do arquivo de entrada.
014300*----------------------------------------------------------------*
014400 FD  CTL-DECISION-FILE
014500     RECORDING MODE IS F.
014600 01  FD-DECISION-RECORD.
014700     05  FD-DEC-TIMESTAMP-MS          PIC S9(15).
014800     05  FD-DEC-TOKEN                 PIC X(36).
014900     05  FD-DEC-BUCKET-KEY            PIC X(20).
015000     05  FD-DEC-ALLOWED               PIC X(01).
015100     05  FILLER                       PIC X(08).
015200*
015300*----------------------------------------------------------------*
015400* CTL-SUMARIO-FILE - relatorio de controle-break por balde, mais
015500* a linha de total geral ** TOTAL ** (VRS006).
015600*----------------------------------------------------------------*
015700 FD  CTL-SUMARIO-FILE
015800     RECORDING MODE IS F.
015900 01  FD-SUMARIO-LINHA.
016000     05  FD-SUM-BUCKET-KEY            PIC X(20).
016100     05  FILLER                       PIC X(03).
016200     05  FD-SUM-SEEN-COUNT            PIC 9(09).
016300     05  FILLER                       PIC X(03).
016400     05  FD-SUM-ALLOWED-COUNT         PIC 9(09).
016500     05  FILLER                       PIC X(03).
016600     05  FD-SUM-DENIED-COUNT          PIC 9(09).
016700     05  FILLER                       PIC X(27).
016800*
016900*-----------------------*
017000 WORKING-STORAGE SECTION.
017100*-----------------------*
017200     COPY CTLEVTCM.
017300     COPY CTLWINCM.
017400*
017500*----------------------------------------------------------------*
017600* WS-CABECALHO-EXECUCAO - identificacao da execucao para o
017700* SYSOUT; WS-CAB-HORA-HOJE e quebrada por REDEFINES em HH:MM:SS
017800* (VRS007 - ajuste Y2K nao tocou esta quebra, so o ano em
017900* WS-CAB-DATA-HOJE).
018000*----------------------------------------------------------------*
018100 01  WS-CABECALHO-EXECUCAO.
018200     05  WS-CAB-EYECATCHER            PIC X(16)
018300                                       VALUE 'CTLRPS01------WS'.
018400     05  WS-CAB-DATA-HOJE             PIC X(08) VALUE SPACES.
018500     05  WS-CAB-HORA-HOJE             PIC X(08) VALUE SPACES.
018600     05  FILLER                       PIC X(20).
018700*
018800 01  WS-CAB-HORA-QUEBRADA REDEFINES WS-CABECALHO-EXECUCAO.
018900     05  FILLER                       PIC X(24).
019000     05  WS-CAB-HH                    PIC X(02).
019100     05  FILLER                       PIC X(01).
019200     05  WS-CAB-MM                    PIC X(02).
019300     05  FILLER                       PIC X(01).
019400     05  WS-CAB-SS                    PIC X(02).
019500     05  FILLER                       PIC X(24).
019600*
019700*----------------------------------------------------------------*
019800* WS-BUCKET-LITERAIS - os tres rotulos fixos usados pelo job;
019900* WS-BUCKET-LITERAIS-TAB e a mesma area vista como tabela de 3
020000* posicoes, usada em 000220-CLASSIFICA-BUCKET e em
020100* 000310-EMITE-TOTAL.
020200*----------------------------------------------------------------*
020300 01  WS-BUCKET-LITERAIS.
020400     05  WS-LIT-UNAUTHORIZED          PIC X(20)
020500                                       VALUE '*UNAUTHORIZED*'.
020600     05  WS-LIT-NO-SLA                PIC X(20)
020700                                       VALUE '*NO-SLA*'.
020800     05  WS-LIT-TOTAL                 PIC X(20)
020900                                       VALUE '** TOTAL **'.
021000*
021100 01  WS-BUCKET-LITERAIS-TAB REDEFINES WS-BUCKET-LITERAIS.
021200     05  WS-LIT-TABELA                PIC X(20) OCCURS 3 TIMES.
021300*
021400*----------------------------------------------------------------*
021500* WS-TIMESTAMP-TRABALHO - "current time" do evento sendo
021600* processado (REGRA 5 - sempre EVT-TIMESTAMP-MS, nunca SYSTEM).
021700* WS-TIMESTAMP-EDITADO e a mesma area numerica vista sem o campo
021800* COMP, usada so para DISPLAY de depuracao quando o switch
021900* CTL-TRACE-SWITCH esta ligado.
022000*----------------------------------------------------------------*
022100 01  WS-TIMESTAMP-TRABALHO             PIC S9(15) COMP.
022200 01  WS-TIMESTAMP-EDITADO REDEFINES WS-TIMESTAMP-TRABALHO
022300                                      PIC S9(15).
022400*
022500*----------------------------------------------------------------*
022600* Chaves de arquivo (FILE STATUS) - padrao da casa, 2 digitos.
022700*----------------------------------------------------------------*
022800 77  WS-STATUS-EVT                     PIC X(02) VALUE '00'.
022900 77  WS-STATUS-SLA                     PIC X(02) VALUE '00'.
023000 77  WS-STATUS-DEC                     PIC X(02) VALUE '00'.
023100 77  WS-STATUS-SUM                     PIC X(02) VALUE '00'.
023200*
023300*----------------------------------------------------------------*
023400* Switches e contadores de controle (77-levels, padrao da casa).
023500*----------------------------------------------------------------*
023600 77  WS-FIM-ARQUIVO-EVT                PIC X(01) VALUE 'N'.
023700     88  FIM-ARQUIVO-EVT               VALUE 'Y'.
023800 77  WS-FIM-ARQUIVO-SLA                PIC X(01) VALUE 'N'.
023900     88  FIM-ARQUIVO-SLA               VALUE 'Y'.
024000 77  WS-ACHOU-SLA                      PIC X(01) VALUE 'N'.
024100     88  ACHOU-SLA                     VALUE 'Y'.
024200 77  WS-ACHOU-JANELA                   PIC X(01) VALUE 'N'.
024300     88  ACHOU-JANELA                  VALUE 'Y'.
024400*
024500 77  WS-GUEST-RPS                      PIC 9(05) VALUE 00050.
024600 77  WS-EFETIVO-RPS                    PIC 9(05) VALUE ZERO.
024700 77  WS-BUCKET-KEY-ATUAL                PIC X(20) VALUE SPACES.
024800 77  WS-CANDIDATO-FIM-MS               PIC S9(15) COMP VALUE ZERO.
024900 77  WS-POSICAO-BALDE                  PIC S9(04) COMP VALUE ZERO.
025000 77  WS-DECISAO-PERMITIDA               PIC X(01) VALUE 'N'.
025100     88  DECISAO-PERMITIDA             VALUE 'Y'.
025200*
025300 77  WS-TOTAL-SEEN                     PIC 9(09) COMP VALUE ZERO.
025400 77  WS-TOTAL-ALLOWED                  PIC 9(09) COMP VALUE ZERO.
025500 77  WS-TOTAL-DENIED                   PIC 9(09) COMP VALUE ZERO.
025600*
025700*----------------------------------------------------------------*
025800* Mensagens de erro (padrao da casa, no mesmo estilo das
025900* WS-ERRMSGS dos programas online da casa).
026000*----------------------------------------------------------------*
026100 01  WS-ERRMSGS.
026200     05  WS-ERRO-ABERTURA              PIC X(40) VALUE
026300         'CTLRPS01 - ERRO NA ABERTURA DE ARQUIVO'.
026400     05  WS-ERRO-LEITURA                PIC X(40) VALUE
026500         'CTLRPS01 - ERRO NA LEITURA DE ARQUIVO'.
026600     05  WS-ERRO-GRAVACAO               PIC X(40) VALUE
026700         'CTLRPS01 - ERRO NA GRAVACAO DE ARQUIVO'.
026800     05  WS-ERRO-TABELA-CHEIA           PIC X(40) VALUE
026900         'CTLRPS01 - TABELA DE BALDES SEM ESPACO'.
027000*
027100******************************************************************
027200*    P R O C E D U R E S
027300******************************************************************
027400 PROCEDURE DIVISION.
027500*
027600*---------------------------------
027700 000000-MAIN.
027800*---------------------------------
027900*
028000     PERFORM 000050-ABRE-ARQUIVOS
028100     PERFORM 000100-CARREGA-TABELA-SLA
028200     PERFORM 000200-PROCESSA-EVENTOS
028300         THRU 000200-PROCESSA-EVENTOS-EXIT
028400         UNTIL FIM-ARQUIVO-EVT
028500     PERFORM 000300-EMITE-RESUMO
028600         THRU 000300-EMITE-RESUMO-EXIT
028700     PERFORM 000310-EMITE-TOTAL
028800     PERFORM 999999-ENCERRA.
028900*
029000*---------------------------------
029100 000050-ABRE-ARQUIVOS.
029200*---------------------------------
029300*
029400     OPEN INPUT CTL-SLA-FILE
029500     IF WS-STATUS-SLA NOT = '00'
029600         DISPLAY WS-ERRO-ABERTURA ' CTLSLAIN ' WS-STATUS-SLA
029700         GO TO 999999-ENCERRA
029800     END-IF
029900*
030000     OPEN INPUT CTL-EVENT-FILE
030100     IF WS-STATUS-EVT NOT = '00'
030200         DISPLAY WS-ERRO-ABERTURA ' CTLEVTIN ' WS-STATUS-EVT
030300         GO TO 999999-ENCERRA
030400     END-IF
030500*
030600     OPEN OUTPUT CTL-DECISION-FILE
030700     IF WS-STATUS-DEC NOT = '00'
030800         DISPLAY WS-ERRO-ABERTURA ' CTLDECOT ' WS-STATUS-DEC
030900         GO TO 999999-ENCERRA
031000     END-IF
031100*
031200     OPEN OUTPUT CTL-SUMARIO-FILE
031300     IF WS-STATUS-SUM NOT = '00'
031400         DISPLAY WS-ERRO-ABERTURA ' CTLSUMOT ' WS-STATUS-SUM
031500         GO TO 999999-ENCERRA
031600     END-IF.
031700*
031800*---------------------------------
031900* BATCH FLOW 1 - carrega a tabela de SLA inteira em memoria,
032000* ordenada por token, para busca com SEARCH ALL (VRS003). Um
032100* mesmo usuario pode repetir em varias linhas com tokens
032200* diferentes - cada linha fica com seu proprio WT-SLA-TOKEN.
032300*---------------------------------
032400 000100-CARREGA-TABELA-SLA.
032500*---------------------------------
032600*
032700     MOVE ZERO TO WT-JANELA-QTDE
032800     SET WT-SLA-IDX TO 1
032900*
033000     READ CTL-SLA-FILE INTO CTL-SLA-RECORD-IN
033100         AT END
033200             SET FIM-ARQUIVO-SLA TO TRUE
033300     END-READ
033400*
033500     PERFORM 000110-CARREGA-LINHA-SLA
033600         THRU 000110-CARREGA-LINHA-SLA-EXIT
033700         UNTIL FIM-ARQUIVO-SLA
033800*
033900* a tabela precisa estar em ordem ascendente de token para o
034000* SEARCH ALL de 000220-CLASSIFICA-BUCKET; o arquivo CTLSLAIN e
034100* preparado ja ordenado pelo gerador do extrato (sem SORT aqui).
034200*
034300     CLOSE CTL-SLA-FILE.
034400*
034500*---------------------------------
034600 000110-CARREGA-LINHA-SLA.
034700*---------------------------------
034800*
034900     IF WT-SLA-IDX > 0050
035000         DISPLAY WS-ERRO-TABELA-CHEIA ' CTLSLAIN'
035100         GO TO 999999-ENCERRA
035200     END-IF
035300*
035400     MOVE CTL-SLA-TOKEN     TO WT-SLA-TOKEN (WT-SLA-IDX)
035500     MOVE CTL-SLA-USER-NAME TO WT-SLA-USER-NAME (WT-SLA-IDX)
035600     MOVE CTL-SLA-RPS       TO WT-SLA-RPS (WT-SLA-IDX)
035700*
035800     IF CTL-TRACE-SWITCH
035900         DISPLAY 'CTLRPS01 SLA ' CTL-SLA-SEG1 '-'
036000                 CTL-SLA-SEG2 '-' CTL-SLA-SEG3 '-'
036100                 CTL-SLA-SEG4 '-' CTL-SLA-SEG5 ' => '
036200                 CTL-SLA-USER-NAME
036300     END-IF
036400*
036500     SET WT-SLA-IDX UP BY 1
036600*
036700     READ CTL-SLA-FILE INTO CTL-SLA-RECORD-IN
036800         AT END
036900             SET FIM-ARQUIVO-SLA TO TRUE
037000     END-READ.
037100*
037200 000110-CARREGA-LINHA-SLA-EXIT.
037300     EXIT.
037400*
037500*---------------------------------
037600* BATCH FLOW 2/3 - um ciclo por evento lido, na ordem do
037700* arquivo (arrival order, sem SORT).
037800*---------------------------------
037900 000200-PROCESSA-EVENTOS.
038000*---------------------------------
038100*
038200     PERFORM 000210-LE-EVENTO
038300         THRU 000210-LE-EVENTO-EXIT
038400     IF FIM-ARQUIVO-EVT
038500         GO TO 000200-PROCESSA-EVENTOS-EXIT
038600     END-IF
038700*
038800     PERFORM 000220-CLASSIFICA-BUCKET
038900         THRU 000220-CLASSIFICA-BUCKET-EXIT
039000     PERFORM 000230-CONTROLA-JANELA
039100         THRU 000230-CONTROLA-JANELA-EXIT
039200     PERFORM 000240-GRAVA-DECISAO
039300     PERFORM 000250-ACUMULA-CONTROLE.
039400*
039500 000200-PROCESSA-EVENTOS-EXIT.
039600     EXIT.
039700*
039800*---------------------------------
039900 000210-LE-EVENTO.
040000*---------------------------------
040100*
040200     READ CTL-EVENT-FILE INTO CTL-EVT-RECORD-IN
040300         AT END
040400             SET FIM-ARQUIVO-EVT TO TRUE
040500             GO TO 000210-LE-EVENTO-EXIT
040600     END-READ
040700*
040800     IF CTL-TRACE-SWITCH
040900         DISPLAY 'CTLRPS01 EVT ' CTL-EVT-TIMESTAMP-MS ' '
041000                 CTL-EVT-TOKEN-SEG1 '-' CTL-EVT-TOKEN-SEG2 '-'
041100                 CTL-EVT-TOKEN-SEG3 '-' CTL-EVT-TOKEN-SEG4 '-'
041200                 CTL-EVT-TOKEN-SEG5
041300     END-IF.
041400*
041500 000210-LE-EVENTO-EXIT.
041600     EXIT.
041700*
041800*---------------------------------
041900* REGRA 1 - classificacao do balde: sem token => *UNAUTHORIZED*;
042000* token nao encontrado na tabela de SLA => *NO-SLA*; token
042100* encontrado => balde do proprio usuario (WT-SLA-USER-NAME),
042200* com RPS do contrato do usuario.
042300*---------------------------------
042400 000220-CLASSIFICA-BUCKET.
042500*---------------------------------
042600*
042700     SET ACHOU-SLA TO FALSE
042800*
042900     IF CTL-EVT-TOKEN = SPACES
043000         MOVE WS-LIT-UNAUTHORIZED TO WS-BUCKET-KEY-ATUAL
043100         MOVE WS-GUEST-RPS        TO WS-EFETIVO-RPS
043200         GO TO 000220-CLASSIFICA-BUCKET-EXIT
043300     END-IF
043400*
043500     SEARCH ALL WT-SLA-LINHA
043600         AT END
043700             SET ACHOU-SLA TO FALSE
043800         WHEN WT-SLA-TOKEN (WT-SLA-IDX) = CTL-EVT-TOKEN
043900             SET ACHOU-SLA TO TRUE
044000     END-SEARCH
044100*
044200     IF ACHOU-SLA
044300         MOVE WT-SLA-USER-NAME (WT-SLA-IDX) TO WS-BUCKET-KEY-ATUAL
044400         MOVE WT-SLA-RPS (WT-SLA-IDX)       TO WS-EFETIVO-RPS
044500     ELSE
044600         MOVE WS-LIT-NO-SLA TO WS-BUCKET-KEY-ATUAL
044700         MOVE WS-GUEST-RPS  TO WS-EFETIVO-RPS
044800     END-IF.
044900*
045000 000220-CLASSIFICA-BUCKET-EXIT.
045100     EXIT.
045200*
045300*---------------------------------
045400* REGRA 2/3/4 - controle de admissao por janela fixa de 1000 ms,
045500* ancorada no primeiro evento que abre cada janela (nao no
045600* relogio de parede - REGRA 5 usa sempre EVT-TIMESTAMP-MS como
045700* "agora"). A decisao e tomada DEPOIS do decremento; o valor
045800* armazenado pode ficar negativo, nunca e zerado (VRS005).
045900*---------------------------------
046000 000230-CONTROLA-JANELA.
046100*---------------------------------
046200*
046300     MOVE CTL-EVT-TIMESTAMP-MS TO WS-TIMESTAMP-TRABALHO
046400     COMPUTE WS-CANDIDATO-FIM-MS = WS-TIMESTAMP-TRABALHO + 1000
046500*
046600     PERFORM 000231-PROCURA-JANELA
046700         THRU 000231-PROCURA-JANELA-EXIT
046800*
046900     IF NOT ACHOU-JANELA
047000* nao existe linha de janela ainda para este balde - abre a
047100* primeira, com o orcamento RPS completo (REGRA 2, 1o ramo)
047200         IF WT-JANELA-QTDE >= 0052
047300             DISPLAY WS-ERRO-TABELA-CHEIA ' WT-TABELA-JANELA'
047400             GO TO 999999-ENCERRA
047500         END-IF
047600         ADD 1 TO WT-JANELA-QTDE
047700         MOVE WT-JANELA-QTDE TO WS-POSICAO-BALDE
047800         MOVE WS-BUCKET-KEY-ATUAL
047900                           TO WT-WIN-BUCKET-KEY (WS-POSICAO-BALDE)
048000         MOVE WS-TIMESTAMP-TRABALHO
048100                           TO WT-WIN-START-MS (WS-POSICAO-BALDE)
048200         MOVE WS-CANDIDATO-FIM-MS
048300                           TO WT-WIN-END-MS (WS-POSICAO-BALDE)
048400         COMPUTE WT-WIN-REMAINING-RPS (WS-POSICAO-BALDE) =
048500                 WS-EFETIVO-RPS - 1
048600         MOVE ZERO TO WT-WIN-SEEN-COUNT (WS-POSICAO-BALDE)
048700         MOVE ZERO TO WT-WIN-ALLOWED-COUNT (WS-POSICAO-BALDE)
048800         MOVE ZERO TO WT-WIN-DENIED-COUNT (WS-POSICAO-BALDE)
048900     ELSE
049000         IF WS-TIMESTAMP-TRABALHO <
049100                             WT-WIN-END-MS (WS-POSICAO-BALDE)
049200* ainda dentro da janela em curso - mantem start/end, usa o RPS
049300* com que a janela foi aberta mesmo que o SLA tenha mudado
049400* depois (REGRA 2, 2o ramo - VRS011)
049500             COMPUTE WT-WIN-REMAINING-RPS (WS-POSICAO-BALDE) =
049600                     WT-WIN-REMAINING-RPS (WS-POSICAO-BALDE) - 1
049700         ELSE
049800* janela expirou - abre outra, zera o orcamento para o RPS
049900* cheio; a sobra da janela anterior e descartada, nunca
050000* acumulada (REGRA 3 - VRS012)
050100             MOVE WS-TIMESTAMP-TRABALHO
050200                           TO WT-WIN-START-MS (WS-POSICAO-BALDE)
050300             MOVE WS-CANDIDATO-FIM-MS
050400                           TO WT-WIN-END-MS (WS-POSICAO-BALDE)
050500             COMPUTE WT-WIN-REMAINING-RPS (WS-POSICAO-BALDE) =
050600                     WS-EFETIVO-RPS - 1
050700         END-IF
050800     END-IF
050900*
051000     IF WT-WIN-REMAINING-RPS (WS-POSICAO-BALDE) >= 0
051100         SET DECISAO-PERMITIDA TO TRUE
051200     ELSE
051300         SET DECISAO-PERMITIDA TO FALSE
051400     END-IF.
051500*
051600 000230-CONTROLA-JANELA-EXIT.
051700     EXIT.
051800*
051900*---------------------------------
052000* procura, na tabela de janelas, a linha do balde corrente; a
052100* tabela nao e ordenada (cresce na ordem de primeira ocorrencia,
052200* usada depois para o relatorio) por isso a busca e sequencial,
052300* nao SEARCH ALL.
052400*---------------------------------
052500 000231-PROCURA-JANELA.
052600*---------------------------------
052700*
052800     SET ACHOU-JANELA TO FALSE
052900     MOVE ZERO TO WS-POSICAO-BALDE
053000*
053100     IF WT-JANELA-QTDE = 0
053200         GO TO 000231-PROCURA-JANELA-EXIT
053300     END-IF
053400*
053500     SET WT-JAN-IDX TO 1
053600     SEARCH WT-JANELA-LINHA
053700         AT END
053800             SET ACHOU-JANELA TO FALSE
053900         WHEN WT-WIN-BUCKET-KEY (WT-JAN-IDX) = WS-BUCKET-KEY-ATUAL
054000             SET ACHOU-JANELA TO TRUE
054100             SET WS-POSICAO-BALDE TO WT-JAN-IDX
054200     END-SEARCH.
054300*
054400 000231-PROCURA-JANELA-EXIT.
054500     EXIT.
054600*
054700*---------------------------------
054800* BATCH FLOW 3e - grava a decisao desta requisicao, na mesma
054900* ordem do arquivo de entrada.
055000*---------------------------------
055100 000240-GRAVA-DECISAO.
055200*---------------------------------
055300*
055400     MOVE CTL-EVT-TIMESTAMP-MS  TO CTL-DEC-TIMESTAMP-MS
055500     MOVE CTL-EVT-TOKEN         TO CTL-DEC-TOKEN
055600     MOVE WS-BUCKET-KEY-ATUAL   TO CTL-DEC-BUCKET-KEY
055700     IF DECISAO-PERMITIDA
055800         MOVE 'Y' TO CTL-DEC-ALLOWED
055900     ELSE
056000         MOVE 'N' TO CTL-DEC-ALLOWED
056100     END-IF
056200*
056300     WRITE FD-DECISION-RECORD FROM CTL-DECISION-RECORD
056400     IF WS-STATUS-DEC NOT = '00'
056500         DISPLAY WS-ERRO-GRAVACAO ' CTLDECOT ' WS-STATUS-DEC
056600         GO TO 999999-ENCERRA
056700     END-IF.
056800*
056900*---------------------------------
057000* BATCH FLOW 3f - acumula vistos/permitidos/negados do balde
057100* corrente, usado depois em 000300-EMITE-RESUMO.
057200*---------------------------------
057300 000250-ACUMULA-CONTROLE.
057400*---------------------------------
057500*
057600     ADD 1 TO WT-WIN-SEEN-COUNT (WS-POSICAO-BALDE)
057700     IF DECISAO-PERMITIDA
057800         ADD 1 TO WT-WIN-ALLOWED-COUNT (WS-POSICAO-BALDE)
057900     ELSE
058000         ADD 1 TO WT-WIN-DENIED-COUNT (WS-POSICAO-BALDE)
058100     END-IF.
058200*
058300*---------------------------------
058400* BATCH FLOW 4 - uma linha de resumo por balde, na ordem de
058500* primeira ocorrencia (a mesma ordem em que a tabela de janelas
058600* foi crescendo).
058700*---------------------------------
058800 000300-EMITE-RESUMO.
058900*---------------------------------
059000*
059100     IF WT-JANELA-QTDE = 0
059200         GO TO 000300-EMITE-RESUMO-EXIT
059300     END-IF
059400*
059500     SET WT-JAN-IDX TO 1
059600     PERFORM 000301-EMITE-LINHA-RESUMO
059700         THRU 000301-EMITE-LINHA-RESUMO-EXIT
059800         UNTIL WT-JAN-IDX > WT-JANELA-QTDE.
059900*
060000 000300-EMITE-RESUMO-EXIT.
060100     EXIT.
060200*
060300*---------------------------------
060400 000301-EMITE-LINHA-RESUMO.
060500*---------------------------------
060600*
060700     MOVE WT-WIN-BUCKET-KEY (WT-JAN-IDX)    TO CTL-SUM-BUCKET-KEY
060800     MOVE WT-WIN-SEEN-COUNT (WT-JAN-IDX)    TO CTL-SUM-SEEN-COUNT
060900     MOVE WT-WIN-ALLOWED-COUNT (WT-JAN-IDX) TO CTL-SUM-ALLOWED-COUNT
061000     MOVE WT-WIN-DENIED-COUNT (WT-JAN-IDX)  TO CTL-SUM-DENIED-COUNT
061100*
061200     WRITE FD-SUMARIO-LINHA FROM CTL-SUMARIO-LINHA
061300     IF WS-STATUS-SUM NOT = '00'
061400         DISPLAY WS-ERRO-GRAVACAO ' CTLSUMOT ' WS-STATUS-SUM
061500         GO TO 999999-ENCERRA
061600     END-IF
061700*
061800     ADD WT-WIN-SEEN-COUNT (WT-JAN-IDX)    TO WS-TOTAL-SEEN
061900     ADD WT-WIN-ALLOWED-COUNT (WT-JAN-IDX) TO WS-TOTAL-ALLOWED
062000     ADD WT-WIN-DENIED-COUNT (WT-JAN-IDX)  TO WS-TOTAL-DENIED
062100     SET WT-JAN-IDX UP BY 1.
062200*
062300 000301-EMITE-LINHA-RESUMO-EXIT.
062400     EXIT.
062500*
062600*---------------------------------
062700* BATCH FLOW 4 (fecho) - linha de total geral ** TOTAL **
062800* somando todos os baldes vistos nesta execucao (VRS006).
062900*---------------------------------
063000 000310-EMITE-TOTAL.
063100*---------------------------------
063200*
063300     MOVE WS-LIT-TOTAL          TO CTL-SUM-BUCKET-KEY
063400     MOVE WS-TOTAL-SEEN         TO CTL-SUM-SEEN-COUNT
063500     MOVE WS-TOTAL-ALLOWED      TO CTL-SUM-ALLOWED-COUNT
063600     MOVE WS-TOTAL-DENIED       TO CTL-SUM-DENIED-COUNT
063700*
063800     WRITE FD-SUMARIO-LINHA FROM CTL-SUMARIO-LINHA
063900     IF WS-STATUS-SUM NOT = '00'
064000         DISPLAY WS-ERRO-GRAVACAO ' CTLSUMOT ' WS-STATUS-SUM
064100     END-IF.
064200*
064300*---------------------------------
064400 999999-ENCERRA.
064500*---------------------------------
064600*
064700     CLOSE CTL-EVENT-FILE
064800     CLOSE CTL-DECISION-FILE
064900     CLOSE CTL-SUMARIO-FILE
065000     STOP RUN.
