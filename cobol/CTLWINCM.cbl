000100**************************************************************
000200*       AREA COMUM DE TABELAS DE TRABALHO DO JOB CTLRPS01    *
000300*       TABELA DE SLA (TOKEN -> USUARIO/RPS) E TABELA DE     *
000400*       JANELAS DE ADMISSAO POR BALDE (BUCKET) DE CONTROLE   *
000500*       NAO ALTERAR A ORDEM DOS CAMPOS - LIDO PELO CTLRPS01  *
000600**************************************************************
000700*
000800*----------------------------------------------------------------*
000900* CTL-SLA-RECORD-IN - layout do arquivo CTLSLAIN (entrada)       *
001000*                     uma linha por token emitido; um mesmo      *
001100*                     usuario pode ter varios tokens, todos       *
001200*                     apontando para o mesmo CTL-SLA-USER-NAME    *
001300*----------------------------------------------------------------*
001400 01  CTL-SLA-RECORD-IN.
001500     05  CTL-SLA-TOKEN                 PIC X(36).
001600     05  CTL-SLA-USER-NAME             PIC X(20).
001700     05  CTL-SLA-RPS                   PIC 9(05).
001800     05  FILLER                        PIC X(19).
001900*
002000*----------------------------------------------------------------*
002100* CTL-SLA-TOKEN-SEGS REDEFINES - visao do token em segmentos do  *
002200* UUID (8-4-4-4-12), usada so na rotina de DISPLAY de diagnostico*
002300* quando a carga da tabela de SLA encontra um token mal formado. *
002400*----------------------------------------------------------------*
002500 01  CTL-SLA-TOKEN-SEGS REDEFINES CTL-SLA-RECORD-IN.
002600     05  CTL-SLA-SEG1                  PIC X(08).
002700     05  CTL-SLA-HIFEN1                PIC X(01).
002800     05  CTL-SLA-SEG2                  PIC X(04).
002900     05  CTL-SLA-HIFEN2                PIC X(01).
003000     05  CTL-SLA-SEG3                  PIC X(04).
003100     05  CTL-SLA-HIFEN3                PIC X(01).
003200     05  CTL-SLA-SEG4                  PIC X(04).
003300     05  CTL-SLA-HIFEN4                PIC X(01).
003400     05  CTL-SLA-SEG5                  PIC X(12).
003500     05  FILLER                        PIC X(44).
003600*
003700*----------------------------------------------------------------*
003800* WT-TABELA-SLA - tabela em WORKING-STORAGE carregada uma unica  *
003900* vez no inicio do job (000100-CARREGA-TABELA-SLA), mantida em   *
004000* ordem ascendente de WT-SLA-TOKEN para permitir SEARCH ALL.     *
004100* Poucas dezenas de linhas - mesma ordem de grandeza do STUB     *
004200* SlaServiceStubConstants do sistema online.                     *
004300*----------------------------------------------------------------*
004400 01  WT-TABELA-SLA.
004500     05  WT-SLA-LINHA          OCCURS 0050 TIMES
004600                                ASCENDING KEY IS WT-SLA-TOKEN
004700                                INDEXED BY WT-SLA-IDX.
004800         10  WT-SLA-TOKEN               PIC X(36).
004900         10  WT-SLA-USER-NAME           PIC X(20).
005000         10  WT-SLA-RPS                 PIC 9(05).
005100     05  FILLER                        PIC X(10).
005200*
005300*----------------------------------------------------------------*
005400* WT-TABELA-JANELA - tabela em WORKING-STORAGE com o estado      *
005500* corrente da janela de 1000 ms de cada balde de controle, mais  *
005600* os acumuladores de controle-break (vistos/permitidos/negados). *
005700* As linhas sao incluidas na ordem da primeira ocorrencia do     *
005800* balde no arquivo de entrada - essa mesma ordem e usada depois  *
005900* para emitir o relatorio CTLSUMOT.                              *
006000*----------------------------------------------------------------*
006100 01  WT-TABELA-JANELA.
006200     05  WT-JANELA-QTDE                PIC S9(4) COMP VALUE ZERO.
006300     05  WT-JANELA-LINHA       OCCURS 0052 TIMES
006400                                INDEXED BY WT-JAN-IDX.
006500         10  WT-WIN-BUCKET-KEY          PIC X(20).
006600         10  WT-WIN-START-MS            PIC S9(15).
006700         10  WT-WIN-END-MS              PIC S9(15).
006800         10  WT-WIN-REMAINING-RPS       PIC S9(07).
006900         10  WT-WIN-SEEN-COUNT          PIC 9(09) COMP.
007000         10  WT-WIN-ALLOWED-COUNT       PIC 9(09) COMP.
007100         10  WT-WIN-DENIED-COUNT        PIC 9(09) COMP.
007200     05  FILLER                        PIC X(10).
007300*
