000100**************************************************************
000200*       AREA COMUM PARA SER UTILIZADA PELO JOB NOTURNO DE    *
000300*       RELEITURA DO LOG DE REQUISICOES DA API (THROTTLING)  *
000400*       LAYOUT DO EVENTO DE ENTRADA, DA DECISAO DE SAIDA E   *
000500*       DA LINHA DE RESUMO POR BALDE (BUCKET) DE CONTROLE    *
000600**************************************************************
000700*
000800*----------------------------------------------------------------*
000900* CTL-EVT-RECORD-IN  - layout do arquivo CTLEVTIN (entrada)      *
001000*                      um registro por requisicao recebida pela  *
001100*                      API, na ordem de chegada (sem SORT)       *
001200*----------------------------------------------------------------*
001300 01  CTL-EVT-RECORD-IN.
001400     05  CTL-EVT-TIMESTAMP-MS        PIC S9(15).
001500     05  CTL-EVT-TOKEN                PIC X(36).
001600     05  FILLER                       PIC X(29).
001700*
001800*----------------------------------------------------------------*
001900* CTL-EVT-TOKEN-SEGS REDEFINES o token para exibicao em caso de  *
002000* erro de carga - visao alternativa do UUID em segmentos         *
002100* padrao 8-4-4-4-12, so para efeito de DISPLAY de diagnostico.   *
002200*----------------------------------------------------------------*
002300 01  CTL-EVT-TOKEN-SEGS REDEFINES CTL-EVT-RECORD-IN.
002400     05  FILLER                       PIC X(15).
002500     05  CTL-EVT-TOKEN-SEG1           PIC X(08).
002600     05  CTL-EVT-TOKEN-HIFEN1         PIC X(01).
002700     05  CTL-EVT-TOKEN-SEG2           PIC X(04).
002800     05  CTL-EVT-TOKEN-HIFEN2         PIC X(01).
002900     05  CTL-EVT-TOKEN-SEG3           PIC X(04).
003000     05  CTL-EVT-TOKEN-HIFEN3         PIC X(01).
003100     05  CTL-EVT-TOKEN-SEG4           PIC X(04).
003200     05  CTL-EVT-TOKEN-HIFEN4         PIC X(01).
003300     05  CTL-EVT-TOKEN-SEG5           PIC X(12).
003400     05  FILLER                       PIC X(29).
003500*
003600*----------------------------------------------------------------*
003700* CTL-DECISION-RECORD - layout do arquivo CTLDECOT (saida)       *
003800*                      uma decisao ALLOW/DENY por evento lido,   *
003900*                      na mesma ordem do arquivo de entrada      *
004000*----------------------------------------------------------------*
004100 01  CTL-DECISION-RECORD.
004200     05  CTL-DEC-TIMESTAMP-MS         PIC S9(15).
004300     05  CTL-DEC-TOKEN                 PIC X(36).
004400     05  CTL-DEC-BUCKET-KEY             PIC X(20).
004500     05  CTL-DEC-ALLOWED                PIC X(01).
004600     05  FILLER                         PIC X(08).
004700*
004800*----------------------------------------------------------------*
004900* CTL-SUMARIO-LINHA  - layout do arquivo CTLSUMOT (relatorio)    *
005000*                      uma linha por balde de controle, na ordem *
005100*                      de primeira ocorrencia, mais a linha de   *
005200*                      total geral ** TOTAL **                  *
005300*----------------------------------------------------------------*
005400 01  CTL-SUMARIO-LINHA.
005500     05  CTL-SUM-BUCKET-KEY             PIC X(20).
005600     05  FILLER                         PIC X(03).
005700     05  CTL-SUM-SEEN-COUNT             PIC 9(09).
005800     05  FILLER                         PIC X(03).
005900     05  CTL-SUM-ALLOWED-COUNT          PIC 9(09).
006000     05  FILLER                         PIC X(03).
006100     05  CTL-SUM-DENIED-COUNT           PIC 9(09).
006200     05  FILLER                         PIC X(27).
006300*
